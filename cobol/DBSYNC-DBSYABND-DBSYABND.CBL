000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     DBSYABND.
000600 AUTHOR.         RENAN MUNIZ MERLO.
000700 INSTALLATION.   DATA PROCESSING CENTER.
000800 DATE-WRITTEN.   10/07/1989.
000900 DATE-COMPILED.
001000 SECURITY.       NONE.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001400*          https://www.linkedin.com/in/renan-muniz-merlo         *
001500*----------------------------------------------------------------*
001600*    PROGRAM-ID..: DBSYABND.                                     *
001700*    ANALYST.....: RENAN MUNIZ MERLO                             *
001800*    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001900*    DATE........: 10/07/1989                                    *
002000*----------------------------------------------------------------*
002100*    PROJECT.....: DATABASE SYNCHRONIZATION PROJECT - DBSYNC    *
002200*----------------------------------------------------------------*
002300*    GOAL........: ABNORMAL END PROGRAM FOR THE DBSYNC BATCH    *
002400*                  SUITE.  CALLED ONLY WHEN A CONNECTION (FILE) *
002500*                  CANNOT BE OPENED AT ALL - THERE IS NOTHING   *
002600*                  TO CLOSE YET SO THE CALLER CANNOT RECOVER.   *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900*                   NONE.                                       *
003000*----------------------------------------------------------------*
003100*    TABLE DB2...:  NONE.                                        *
003200*----------------------------------------------------------------*
003300*                                                                *
003400*----------------------------------------------------------------*
003500*    CHANGE LOG:                                                *
003600*    10/07/1989 RMM  DBS-001  ORIGINAL PROGRAM - COMMON ABEND   * DBS001
003700*                             HANDLER FOR THE DBSYNC SUITE.     *
003800*    03/02/1991 RMM  DBS-009  ADDED CALLER PROGRAM-ID TO BANNER * DBS009  
003900*                             AFTER OPS COULD NOT TELL WHICH    *
004000*                             DBSYNC RUN HAD FALLEN OVER.       *
004100*    19/08/1994 RMM  DBS-027  DISPLAY BANNER NOW GOES TO THE    * DBS027  
004200*                             CONSOLE ONLY, NOT SYSOUT, TO STOP *
004300*                             DOUBLE-COUNTING IN THE JOB LOG.   *
004400*    22/11/1998 RMM  DBS-101  Y2K - WRK-ERROR-DATE IS PASSED IN * DBS101  
004500*                             ALREADY 4-DIGIT-YEAR FORMATTED BY *
004600*                             THE CALLER, THIS PROGRAM DOES NOT *
004700*                             TOUCH DATES ITSELF.  NO CHANGE.   *
004800*    14/03/2003 JCS  DBS-166  REVIEWED FOR YEAR-END AUDIT, NO   * DBS166  
004900*                             FUNCTIONAL CHANGE.                *
005000*    09/08/2026 JCS  DBS-231  RENAMED MEMBER TO MATCH THE       * DBS231
005100*                             DBS-nnnn PROGRAM-ID STANDARD SET  *
005200*                             FOR THE SUITE - SEE MEMO DBS-230. *
005300*    09/08/2026 JCS  DBS-232  ADDED FILE STATUS/DATE/TIME PART  * DBS232
005400*                             VIEWS OF THE ERROR LOG FIELDS AND *
005500*                             A FILE STATUS DISPLAY LINE, FOR   *
005600*                             THE OPS RUNBOOK REWRITE.          *
005700*----------------------------------------------------------------*
005800*================================================================*
005900*           E N V I R O N M E N T      D I V I S I O N           *
006000*================================================================*
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400      CLASS PRINTABLE-CODE IS 'A' THRU 'Z', '0' THRU '9', '-'.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800
006900*================================================================*
007000*                  D A T A      D I V I S I O N                  *
007100*================================================================*
007200 DATA DIVISION.
007300 FILE SECTION.
007400*
007500*-----------------------------------------------------------------*
007600*                  WORKING-STORAGE SECTION                        *
007700*-----------------------------------------------------------------*
007800 WORKING-STORAGE SECTION.
007900
008000 77 WRK-CODE-PRESENT-SW                    PIC X(01) VALUE 'N'.
008100     88 WRK-CODE-PRESENT                   VALUE 'Y'.
008200
008300*-----------------------------------------------------------------*
008400*                      LINKAGE SECTION                            *
008500*-----------------------------------------------------------------*
008600 LINKAGE SECTION.
008700 01 WRK-ERROR-LOG.
008800    03 WRK-PROGRAM                         PIC X(08).
008900    03 WRK-ERROR-MSG                       PIC X(30).
009000    03 WRK-ERROR-CODE                      PIC X(30).
009100    03 WRK-ERROR-CODE-FS  REDEFINES WRK-ERROR-CODE.
009200       05 WRK-ERROR-CODE-FS-VALUE          PIC X(02).
009300       05 FILLER                           PIC X(28).
009400    03 WRK-ERROR-DATE                      PIC X(10).
009500    03 WRK-ERROR-DATE-PARTS  REDEFINES WRK-ERROR-DATE.
009600       05 WRK-ERROR-DATE-DD                PIC X(02).
009700       05 FILLER                           PIC X(01).
009800       05 WRK-ERROR-DATE-MM                PIC X(02).
009900       05 FILLER                           PIC X(01).
010000       05 WRK-ERROR-DATE-YYYY               PIC X(04).
010100    03 WRK-ERROR-TIME                      PIC X(08).
010200    03 WRK-ERROR-TIME-PARTS  REDEFINES WRK-ERROR-TIME.
010300       05 WRK-ERROR-TIME-HH                PIC X(02).
010400       05 FILLER                           PIC X(01).
010500       05 WRK-ERROR-TIME-MI                PIC X(02).
010600       05 FILLER                           PIC X(01).
010700       05 WRK-ERROR-TIME-SS                PIC X(02).
010800*================================================================*
010900 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
011000*================================================================*
011100*----------------------------------------------------------------*
011200 0000-MAIN-PROCESS               SECTION.
011300*----------------------------------------------------------------*
011400     DISPLAY '**********************************' UPON CONSOLE.
011500     DISPLAY '*  ABNORMAL END  -  DBSYNC BATCH  *' UPON CONSOLE.
011600     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*' UPON CONSOLE.
011700     DISPLAY '*DATE: 'WRK-ERROR-DATE'                *'
011800                                            UPON CONSOLE.
011900     DISPLAY '*TIME: 'WRK-ERROR-TIME'                  *'
012000                                            UPON CONSOLE.
012100     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*' UPON CONSOLE.
012200     DISPLAY '*CALLER PROGRAM.....:'WRK-PROGRAM'    *'
012300                                            UPON CONSOLE.
012400     IF WRK-ERROR-CODE                    IS PRINTABLE-CODE
012500        MOVE 'Y'                           TO WRK-CODE-PRESENT-SW
012600     END-IF.
012700
012800     IF WRK-CODE-PRESENT
012900        DISPLAY '*ERROR CODE:                     *'  UPON CONSOLE
013000        DISPLAY '* 'WRK-ERROR-CODE' *'               UPON CONSOLE
013100        DISPLAY '*FILE STATUS BYTES: 'WRK-ERROR-CODE-FS-VALUE' *'
013200                                            UPON CONSOLE
013300     END-IF.
013400     DISPLAY '*ERROR MESSAGE:                  *'  UPON CONSOLE.
013500     DISPLAY '* 'WRK-ERROR-MSG' *'                UPON CONSOLE.
013600     DISPLAY '**********************************' UPON CONSOLE.
013700
013800     STOP RUN.
013900*----------------------------------------------------------------*
014000 0000-99-EXIT.                   EXIT.
014100*----------------------------------------------------------------*
014200
014300