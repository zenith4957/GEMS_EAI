000100*----------------------------------------------------------------*
000200*    MEMBER......: DBSYNC01                                     *
000300*    PROJECT.....: DATABASE SYNCHRONIZATION PROJECT - DBSYNC    *
000400*    GOAL........: ROW LAYOUT SHARED BY THE SOURCE PULL FILE    *
000500*                  AND THE TARGET UPSERT FILE.  ID + NAME ONLY -*
000600*                  NO OTHER COLUMNS ARE PULLED FROM THE SOURCE  *
000700*                  TABLE BY THIS JOB.                           *
000800*----------------------------------------------------------------*
000900*    CHANGE LOG:                                                *
001000*    14/03/1987 RMM  DBS-002  ORIGINAL MEMBER, WRITTEN ALONGSIDE* DBS002
001100*                             DBSY0001 FOR THE CUTOVER RUN.     *
001200*    22/11/1998 RMM  DBS-101  Y2K - NO DATE FIELDS IN THIS      * DBS101
001300*                             MEMBER, REVIEWED AND SIGNED OFF.  *
001400*    12/08/2004 JCS  DBS-172  WIDENED DBSYNC01-NAME 60 TO 100   * DBS172
001500*                             FOR THE NEW CRM FEED.             *
001600*----------------------------------------------------------------*
001700*    RECORD IS FIXED AT 109 BYTES - MATCHES THE SOURCE AND      *
001800*    TARGET TABLE ROW EXACTLY.  DO NOT PAD THIS MEMBER WITH A   *
001900*    FILLER, THE DBA WILL BOUNCE THE LOAD FILE IF THE LRECL     *
002000*    DOES NOT LINE UP WITH THE TABLE UNLOAD.                    *
002100*----------------------------------------------------------------*
002200    05 DBSYNC01-ID                         PIC 9(09).
002300    05 DBSYNC01-NAME                       PIC X(100).
002400
002500