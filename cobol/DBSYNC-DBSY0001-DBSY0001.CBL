000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     DBSY0001.
000600 AUTHOR.         RENAN MUNIZ MERLO.
000700 INSTALLATION.   DATA PROCESSING CENTER.
000800 DATE-WRITTEN.   14/03/1987.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       NONE.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001400*          https://www.linkedin.com/in/renan-muniz-merlo         *
001500*----------------------------------------------------------------*
001600*    PROGRAM-ID..: DBSY0001.                                     *
001700*    ANALYST.....: RENAN MUNIZ MERLO                             *
001800*    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001900*    DATE........: 14/03/1987                                    *
002000*----------------------------------------------------------------*
002100*    PROJECT.....: DATABASE SYNCHRONIZATION PROJECT - DBSYNC    *
002200*----------------------------------------------------------------*
002300*    GOAL........: PULL ID/NAME ROWS OFF THE SOURCE EXTRACT AND *
002400*                  APPLY THEM TO THE TARGET LOAD FILE, ONE ROW  *
002500*                  AT A TIME OR IN BATCHES, DEPENDING ON THE    *
002600*                  RUN SWITCH.  NO OTHER COLUMNS ARE TOUCHED.   *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900*                   SYNCIN          00109       DBSYNC01         *
003000*                   SYNCOUT         00109       DBSYNC01         *
003100*                   SYNCLOG         00262       NONE             *
003200*----------------------------------------------------------------*
003300*    TABLE DB2...:  NONE - SEE SYNCIN/SYNCOUT ABOVE.  THE       *
003400*                   SOURCE AND TARGET TABLES ARE UNLOADED AND   *
003500*                   RELOADED BY THE DBA'S ORACLE JOBS AROUND    *
003600*                   THIS STEP, NOT BY THIS PROGRAM DIRECTLY.    *
003700*----------------------------------------------------------------*
003800*                                                                *
003900*----------------------------------------------------------------*
004000*    CHANGE LOG:                                                *
004100*    14/03/1987 RMM  DBS-001  ORIGINAL PROGRAM - REPLACES THE   * DBS001  
004200*                             MANUAL SPREADSHEET RECONCILE RUN. *
004300*    02/09/1988 RMM  DBS-004  ADDED BATCH-MODE SWITCH (UPSI-0)  * DBS004  
004400*                             SO THE NIGHT RUN CAN GROUP ROWS   *
004500*                             INSTEAD OF COMMITTING EVERY ONE.  *
004600*    17/01/1990 RMM  DBS-011  DEFAULT BATCH SIZE RAISED FROM 50 * DBS011  
004700*                             TO 100 PER OPS REQUEST.           *
004800*    05/06/1992 JCS  DBS-018  RUN NOW STOPS ON FIRST BAD WRITE  * DBS018  
004900*                             TO SYNCOUT INSTEAD OF SKIPPING    *
005000*                             THE ROW AND CARRYING ON - DBA     *
005100*                             FLAGGED SILENT ROW LOSS ON THE    *
005200*                             MAY 30 RUN.                       *
005300*    11/02/1994 JCS  DBS-022  SYNCLOG WIDENED TO CARRY THE FULL * DBS022  
005400*                             MERGE STATEMENT TEXT ON THE ERROR *
005500*                             LINE, OPS COULD NOT TELL WHICH    *
005600*                             STATEMENT HAD FAILED.             *
005700*    22/11/1998 RMM  DBS-101  Y2K - WRK-DATE-FORMATTED NOW      * DBS101  
005800*                             CARRIES A 4-DIGIT YEAR THROUGHOUT *
005900*                             THE SYNCLOG AND CONSOLE BANNER.   *
006000*    03/05/1999 RMM  DBS-104  Y2K FOLLOW-UP - CONFIRMED DBSY0001* DBS104  
006100*                             HOLDS NO OTHER 2-DIGIT YEAR DATA. *
006200*    14/03/2003 JCS  DBS-166  REVIEWED FOR YEAR-END AUDIT, NO   * DBS166  
006300*                             FUNCTIONAL CHANGE.                *
006400*    19/09/2007 MFS  DBS-190  SOURCE/TARGET CONNECTION KEYS ARE * DBS190  
006500*                             NOW UPPER-CASED BEFORE THEY ARE   *
006600*                             LOGGED - AUDIT COULD NOT MATCH A  *
006700*                             LOWER-CASE "target.url" ENTRY.    *
006800*    09/08/2026 JCS  DBS-231  RENUMBERED TO THE DBS-nnnn        * DBS231
006900*                             PROGRAM-ID STANDARD - SEE DBS-230.*
007000*    09/08/2026 JCS  DBS-233  FIXED DUPLICATE 9000-99-EXIT LABEL* DBS233
007100*                             ON THE ABEND SECTION - COMPILER   *
007200*                             REJECTED THE LOAD MODULE.  RENAMED*
007300*                             TO 9999-99-EXIT.  ALSO 2100 WAS   *
007400*                             ZEROING THE LAST GOOD ID/NAME ON A*
007500*                             MID-RUN READ ERROR, AND 2500 WAS  *
007600*                             LOGGING THE CONFIGURED BATCH SIZE *
007700*                             INSTEAD OF THE ACTUAL ROW COUNT ON*
007800*                             A PARTIAL FLUSH - SEE THOSE       *
007900*                             PARAGRAPHS.                       *
008000*    09/08/2026 JCS  DBS-234  WRK-SOURCE-URL/WRK-TARGET-URL WERE* DBS234
008100*                             HOLDING A CLIENT-SIDE DRIVER      *
008200*                             STRING LEFT OVER FROM A VENDOR    *
008300*                             DEMO SCRIPT - SWAPPED FOR THE     *
008400*                             PLAIN TNS ALIAS THE DBA GAVE US.  *
008500*----------------------------------------------------------------*
008600*================================================================*
008700*           E N V I R O N M E N T      D I V I S I O N           *
008800*================================================================*
008900 ENVIRONMENT DIVISION.
009000 CONFIGURATION SECTION.
009100 SPECIAL-NAMES.
009200      UPSI-0 ON  STATUS IS WRK-UPSI-0-ON
009300             OFF STATUS IS WRK-UPSI-0-OFF
009400      CLASS NUMERIC-DIGITS IS '0' THRU '9'.
009500
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800
009900     SELECT SYNCIN        ASSIGN TO UTS-S-SYNCIN
010000      ORGANIZATION IS     LINE SEQUENTIAL
010100      ACCESS MODE  IS     SEQUENTIAL
010200      FILE STATUS  IS     WRK-FS-SYNC-IN.
010300
010400     SELECT SYNCOUT       ASSIGN TO UTS-S-SYNCOUT
010500      ORGANIZATION IS     LINE SEQUENTIAL
010600      ACCESS MODE  IS     SEQUENTIAL
010700      FILE STATUS  IS     WRK-FS-SYNC-OUT.
010800
010900     SELECT SYNCLOG       ASSIGN TO UTS-S-SYNCLOG
011000      ORGANIZATION IS     LINE SEQUENTIAL
011100      ACCESS MODE  IS     SEQUENTIAL
011200      FILE STATUS  IS     WRK-FS-SYNC-LOG.
011300
011400*================================================================*
011500*                  D A T A      D I V I S I O N                  *
011600*================================================================*
011700 DATA DIVISION.
011800 FILE SECTION.
011900*
012000 FD  SYNCIN
012100     LABEL RECORD   IS STANDARD
012200     BLOCK CONTAINS 00 RECORDS.
012300 01  FD-REG-SYNC-IN        PIC X(109).
012400
012500 FD  SYNCOUT
012600     LABEL RECORD   IS STANDARD
012700     BLOCK CONTAINS 00 RECORDS.
012800 01  FD-REG-SYNC-OUT       PIC X(109).
012900
013000 FD  SYNCLOG
013100     LABEL RECORD   IS STANDARD
013200     BLOCK CONTAINS 00 RECORDS.
013300 01  FD-REG-SYNC-LOG       PIC X(262).
013400
013500*-----------------------------------------------------------------*
013600*                  WORKING-STORAGE SECTION                        *
013700*-----------------------------------------------------------------*
013800 WORKING-STORAGE SECTION.
013900
014000 77  WRK-UPSI-0-ON                         PIC X(01) VALUE 'N'.
014100 77  WRK-UPSI-0-OFF                        PIC X(01) VALUE 'Y'.
014200
014300*COUNTERS AND SUBSCRIPTS - ALL BINARY, NEVER DISPLAY:
014400 77  WRK-ROWS-READ-CTR                     PIC 9(09) COMP
014500                                                      VALUE ZERO.
014600 77  WRK-ROWS-APPLIED-CTR                  PIC 9(09) COMP
014700                                                      VALUE ZERO.
014800 77  WRK-BATCHES-COMMITTED-CTR             PIC 9(05) COMP
014900                                                      VALUE ZERO.
015000 77  WRK-BATCH-ROW-COUNTER                 PIC 9(09) COMP
015100                                                      VALUE ZERO.
015200 77  WRK-BATCH-BUFFER-COUNT                PIC 9(09) COMP
015300                                                      VALUE ZERO.
015400 77  WRK-BATCH-MOD-QUOT                    PIC 9(09) COMP
015500                                                      VALUE ZERO.
015600 77  WRK-BATCH-MOD-REM                     PIC 9(09) COMP
015700                                                      VALUE ZERO.
015800 77  WRK-BATCH-IDX                         PIC 9(09) COMP
015900                                                      VALUE ZERO.
016000
016100*RUN SWITCHES:
016200 77  WRK-SYNC-IN-EOF                       PIC X(03) VALUE SPACES.
016300     88 WRK-SYNC-IN-AT-EOF                           VALUE 'END'.
016400 77  WRK-DB-ERROR-SW                       PIC X(01) VALUE 'N'.
016500     88 WRK-DB-ERROR                                 VALUE 'Y'.
016600 77  WRK-SYNC-IN-OPEN-SW                   PIC X(01) VALUE 'N'.
016700     88 WRK-SYNC-IN-OPEN                             VALUE 'Y'.
016800 77  WRK-SYNC-OUT-OPEN-SW                  PIC X(01) VALUE 'N'.
016900     88 WRK-SYNC-OUT-OPEN                            VALUE 'Y'.
017000 77  WRK-SYNC-LOG-OPEN-SW                  PIC X(01) VALUE 'N'.
017100     88 WRK-SYNC-LOG-OPEN                            VALUE 'Y'.
017200
017300*DATA FOR ERROR LOG / ABEND CALL:
017400 01  WRK-ERROR-LOG.
017500     03 WRK-PROGRAM                        PIC X(08) VALUE
017600                                                     'DBSY0001'  .
017700     03 WRK-ERROR-MSG                      PIC X(30) VALUE SPACES.
017800     03 WRK-ERROR-CODE                     PIC X(30) VALUE SPACES.
017900     03 WRK-ERROR-DATE                     PIC X(10) VALUE SPACES.
018000     03 WRK-ERROR-TIME                     PIC X(08) VALUE SPACES.
018100     03 FILLER                             PIC X(04) VALUE SPACES.
018200
018300*ABENDING PROGRAM - ONLY USED WHEN A CONNECTION CANNOT EVEN OPEN:
018400 77  WRK-ABEND-PGM                         PIC X(08) VALUE
018500                                                     'DBSYABND'  .
018600
018700 01  WRK-FILE-STATUS.
018800     03 WRK-FS-SYNC-IN                     PIC X(02) VALUE '00'.
018900     03 WRK-FS-SYNC-OUT                    PIC X(02) VALUE '00'.
019000     03 WRK-FS-SYNC-LOG                    PIC X(02) VALUE '00'.
019100     03 FILLER                             PIC X(02) VALUE SPACES.
019200
019300*RUN CONFIGURATION - FIXED VALUES, THERE IS NO PARAMETER FILE FOR
019400*THIS JOB.  OPS SETS THE UPSI-0 RUN SWITCH IN THE JCL WHEN A
019500*BATCHED NIGHT RUN IS WANTED INSTEAD OF THE USUAL ROW-BY-ROW RUN.
019600 01  WRK-RUN-CONFIG.
019700     03 WRK-BATCH-MODE-FLAG                PIC X(01) VALUE 'N'.
019800        88 WRK-BATCH-MODE-ON                         VALUE 'Y'.
019900        88 WRK-BATCH-MODE-OFF                        VALUE 'N'.
020000     03 WRK-BATCH-SIZE                     PIC 9(05) VALUE 00100.
020100     03 FILLER                             PIC X(20) VALUE SPACES.
020200
020300 01  WRK-BATCH-SIZE-DISP                   PIC 9(05) VALUE 00100.
020400 01  FILLER REDEFINES WRK-BATCH-SIZE-DISP.
020500     05 WRK-BATCH-SIZE-X                   PIC X(05).
020600
020700 01  WRK-BATCH-COUNT-DISP                  PIC 9(05) VALUE ZERO.
020800 01  FILLER REDEFINES WRK-BATCH-COUNT-DISP.
020900     05 WRK-BATCH-COUNT-X                  PIC X(05).
021000
021100*CONNECTION PARAMETERS - CREDENTIALS ARE FIXED HERE, NOT READ
021200*FROM A PROPERTIES FILE.  DBA CHANGES THESE WHEN THE ORACLE
021300*LISTENER MOVES, THERE IS NO ONLINE MAINTENANCE FOR THIS TABLE.
021400 01  WRK-SOURCE-CONN.
021500     03 WRK-SOURCE-URL                     PIC X(60) VALUE
021600          'PRODDB1.INTERNAL:1521/ORCL'.
021700     03 WRK-SOURCE-USER                    PIC X(20) VALUE
021800          'DBSYNC_SRC'.
021900     03 WRK-SOURCE-PASSWORD                PIC X(20) VALUE
022000          'SEE-RACF-VAULT'.
022100     03 FILLER                             PIC X(10) VALUE SPACES.
022200
022300 01  WRK-TARGET-CONN.
022400     03 WRK-TARGET-URL                     PIC X(60) VALUE
022500          'PRODDB2.INTERNAL:1521/ORCL'.
022600     03 WRK-TARGET-USER                    PIC X(20) VALUE
022700          'DBSYNC_TGT'.
022800     03 WRK-TARGET-PASSWORD                PIC X(20) VALUE
022900          'SEE-RACF-VAULT'.
023000     03 FILLER                             PIC X(10) VALUE SPACES.
023100
023200*CONNECTION LOOKUP KEYS - <TYPE>.URL / <TYPE>.USER / <TYPE>.
023300*PASSWORD, TYPE IS "SOURCE" OR "TARGET".  BUILT HERE PURELY SO
023400*THE OPEN-CONNECTION LOG LINE SHOWS WHICH KEY WAS USED.
023500 01  WRK-CONN-KEY-AREA.
023600     03 WRK-CONN-TYPE-CD                   PIC X(06) VALUE SPACES.
023700     03 WRK-CONN-KEY-URL                   PIC X(11) VALUE SPACES.
023800     03 WRK-CONN-KEY-USER                  PIC X(12) VALUE SPACES.
023900     03 WRK-CONN-KEY-PASSWORD              PIC X(16) VALUE SPACES.
024000     03 FILLER                             PIC X(05) VALUE SPACES.
024100
024200*STATEMENT TEXT - LOGGED WITH EVERY ROW, NEVER EXECUTED AS SQL
024300*IN THIS COBOL STEP.  THE ACTUAL SELECT/MERGE RUN ON THE ORACLE
024400*SIDE BEFORE/AFTER THIS STEP; SEE THE DBA RUNBOOK.
024500 01  WRK-SQL-STATEMENTS.
024600     03 WRK-SELECT-STMT                    PIC X(60) VALUE
024700          'SELECT ID, NAME FROM SRC_TABLE ORDER BY ID'.
024800     03 WRK-MERGE-STMT                     PIC X(60) VALUE
024900          'MERGE INTO TGT_TABLE T USING SRC S ON (T.ID = S.ID)'.
025000     03 FILLER                             PIC X(08) VALUE SPACES.
025100
025200*RECORD AREAS FOR THE SOURCE ROW JUST READ AND THE TARGET ROW
025300*ABOUT TO BE APPLIED - SEE DBSYNC01.
025400 01  WRK-SYNC-IN-REG.
025500     COPY 'DBSYNC01'.
025600
025700 01  WRK-SYNC-OUT-REG.
025800     COPY 'DBSYNC01'.
025900
026000*THE ROW CURRENTLY BEING APPLIED - HOLDS ITS VALUES ACROSS THE
026100*LOG-THEN-APPLY STEPS, AND IS WHAT GOES ON THE ERROR LINE IF THE
026200*APPLY FAILS.
026300 01  WRK-CURRENT-ROW.
026400     03 WRK-CURRENT-ID                     PIC 9(09) VALUE ZEROS.
026500     03 WRK-CURRENT-NAME                   PIC X(100)
026600                                                      VALUE SPACES.
026700     03 FILLER                             PIC X(02) VALUE SPACES.
026800
026900 01  WRK-CURRENT-ID-SINAL                  PIC +9(009) VALUE ZERO.
027000 01  FILLER REDEFINES WRK-CURRENT-ID-SINAL.
027100     05 FILLER                             PIC X(001).
027200     05 WRK-CURRENT-ID-NUM                 PIC 9(009).
027300 01  FILLER REDEFINES WRK-CURRENT-ID-SINAL.
027400     05 WRK-CURRENT-ID-X                   PIC X(010).
027500
027600*BATCH BUFFER - HOLDS THE ROWS ACCUMULATED SINCE THE LAST FLUSH
027700*WHEN THE RUN IS IN BATCH MODE.  RE-USED FOR EVERY BATCH IN THE
027800*RUN, NOT JUST THE FIRST ONE.
027900 01  WRK-BATCH-TABLE.
028000     05 WRK-BATCH-ENTRY OCCURS 1 TO 99999 TIMES
028100                         DEPENDING ON WRK-BATCH-BUFFER-COUNT.
028200        10 WRK-BATCH-ID                    PIC 9(09).
028300        10 WRK-BATCH-NAME                  PIC X(100).
028400        10 FILLER                          PIC X(01) VALUE SPACE.
028500
028600*WORKING DATA FOR THE SYSTEM DATE AND TIME.
028700 01 WRK-SYSTEM-DATE.
028800    03 YY                                  PIC 9(02) VALUE ZEROS .
028900    03 MM                                  PIC 9(02) VALUE ZEROS .
029000    03 DD                                  PIC 9(02) VALUE ZEROS .
029100*
029200 01 WRK-DATE-FORMATTED.
029300    03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS .
029400    03 FILLER                              PIC X(01) VALUE '-'   .
029500    03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS .
029600    03 FILLER                              PIC X(01) VALUE '-'   .
029700    03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS .
029800*
029900 01 WRK-SYSTEM-TIME.
030000    03 HOUR                                PIC 9(02) VALUE ZEROS .
030100    03 MINUTE                              PIC 9(02) VALUE ZEROS .
030200    03 SECOND                              PIC 9(02) VALUE ZEROS .
030300    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS .
030400*
030500 01 WRK-TIME-FORMATTED.
030600    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS .
030700    03 FILLER                              PIC X(01) VALUE ':'.
030800    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS .
030900    03 FILLER                              PIC X(01) VALUE ':'.
031000    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS .
031100
031200 01 WRK-WHEN-COPILED.
031300    03 MM-COMPILED                         PIC X(02) VALUE SPACES.
031400    03 FILLER                              PIC X(01) VALUE '/'.
031500    03 DD-COMPILED                         PIC X(02) VALUE SPACES.
031600    03 FILLER                              PIC X(01) VALUE '/'.
031700    03 YY-COMPILED                         PIC X(02) VALUE SPACES.
031800    03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.
031900    03 FILLER                              PIC X(01) VALUE '-'.
032000    03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.
032100    03 FILLER                              PIC X(01) VALUE '-'.
032200    03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.
032300
032400*ONE LOG LINE - DATE, TIME, THEN THE MESSAGE TEXT.
032500 01  WRK-LOG-LINE-DATA.
032600     05 WRK-LOG-DATE                       PIC X(10).
032700     05 FILLER                             PIC X(01) VALUE SPACE.
032800     05 WRK-LOG-TIME                       PIC X(08).
032900     05 FILLER                             PIC X(01) VALUE SPACE.
033000     05 WRK-LOG-TEXT                       PIC X(240).
033100     05 FILLER                             PIC X(02) VALUE SPACES.
033200 01  WRK-LOG-LINE-RAW REDEFINES WRK-LOG-LINE-DATA
033300                                            PIC X(262).
033400
033500*================================================================*
033600 PROCEDURE                       DIVISION.
033700*================================================================*
033800*----------------------------------------------------------------*
033900 0000-MAIN-PROCESS               SECTION.
034000*----------------------------------------------------------------*
034100     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
034200
034300     PERFORM 1000-INITIALIZE.
034400
034500     PERFORM 2000-PROCESS-SOURCE-ROW
034600        UNTIL WRK-SYNC-IN-AT-EOF OR WRK-DB-ERROR.
034700
034800     IF NOT WRK-DB-ERROR
034900        PERFORM 2900-FLUSH-PARTIAL-BATCH
035000     END-IF.
035100
035200     PERFORM 3000-FINALIZE.
035300*----------------------------------------------------------------*
035400 0000-99-EXIT.                   EXIT.
035500*----------------------------------------------------------------*
035600*----------------------------------------------------------------*
035700 1000-INITIALIZE                 SECTION.
035800*----------------------------------------------------------------*
035900     PERFORM 9000-GET-DATE-TIME.
036000
036100     PERFORM 1100-LOAD-RUN-CONFIG.
036200
036300     INITIALIZE WRK-SYNC-IN-REG
036400                WRK-SYNC-OUT-REG
036500                WRK-CURRENT-ROW.
036600
036700     PERFORM 1200-OPEN-RUN-LOG.
036800     PERFORM 1300-OPEN-SOURCE-CONN.
036900     PERFORM 1400-OPEN-TARGET-CONN.
037000
037100     PERFORM 2100-READ-SOURCE-ROW.
037200*----------------------------------------------------------------*
037300 1000-99-EXIT.                   EXIT.
037400*----------------------------------------------------------------*
037500*----------------------------------------------------------------*
037600 1100-LOAD-RUN-CONFIG             SECTION.
037700*----------------------------------------------------------------*
037800     IF WRK-UPSI-0-ON
037900        SET WRK-BATCH-MODE-ON     TO TRUE
038000     ELSE
038100        SET WRK-BATCH-MODE-OFF    TO TRUE
038200     END-IF.
038300
038400     MOVE WRK-BATCH-SIZE          TO WRK-BATCH-SIZE-DISP.
038500
038600     PERFORM 1150-BUILD-SOURCE-CONN-KEYS.
038700     PERFORM 1160-BUILD-TARGET-CONN-KEYS.
038800*----------------------------------------------------------------*
038900 1100-99-EXIT.                   EXIT.
039000*----------------------------------------------------------------*
039100*----------------------------------------------------------------*
039200 1150-BUILD-SOURCE-CONN-KEYS      SECTION.
039300*----------------------------------------------------------------*
039400     MOVE 'SOURCE'                TO WRK-CONN-TYPE-CD.
039500     PERFORM 1170-BUILD-CONN-KEYS.
039600*----------------------------------------------------------------*
039700 1150-99-EXIT.                   EXIT.
039800*----------------------------------------------------------------*
039900*----------------------------------------------------------------*
040000 1160-BUILD-TARGET-CONN-KEYS      SECTION.
040100*----------------------------------------------------------------*
040200     MOVE 'TARGET'                TO WRK-CONN-TYPE-CD.
040300     PERFORM 1170-BUILD-CONN-KEYS.
040400*----------------------------------------------------------------*
040500 1160-99-EXIT.                   EXIT.
040600*----------------------------------------------------------------*
040700*----------------------------------------------------------------*
040800 1170-BUILD-CONN-KEYS             SECTION.
040900*----------------------------------------------------------------*
041000     INSPECT WRK-CONN-TYPE-CD    CONVERTING
041100             'abcdefghijklmnopqrstuvwxyz'
041200          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
041300
041400     STRING WRK-CONN-TYPE-CD     DELIMITED BY SPACE
041500            '.URL'               DELIMITED BY SIZE
041600         INTO WRK-CONN-KEY-URL.
041700
041800     STRING WRK-CONN-TYPE-CD     DELIMITED BY SPACE
041900            '.USER'              DELIMITED BY SIZE
042000         INTO WRK-CONN-KEY-USER.
042100
042200     STRING WRK-CONN-TYPE-CD     DELIMITED BY SPACE
042300            '.PASSWORD'          DELIMITED BY SIZE
042400         INTO WRK-CONN-KEY-PASSWORD.
042500*----------------------------------------------------------------*
042600 1170-99-EXIT.                   EXIT.
042700*----------------------------------------------------------------*
042800*----------------------------------------------------------------*
042900 1200-OPEN-RUN-LOG                SECTION.
043000*----------------------------------------------------------------*
043100     OPEN OUTPUT SYNCLOG.
043200
043300     IF WRK-FS-SYNC-LOG          IS NOT NUMERIC-DIGITS
043400        MOVE '99'                TO WRK-FS-SYNC-LOG
043500     END-IF.
043600
043700     IF WRK-FS-SYNC-LOG          NOT EQUAL '00'
043800        MOVE WRK-FS-SYNC-LOG     TO WRK-ERROR-CODE
043900        MOVE 'OPEN RUN LOG'      TO WRK-ERROR-MSG
044000        PERFORM 9999-CALL-ABEND-PGM
044100     END-IF.
044200
044300     SET WRK-SYNC-LOG-OPEN       TO TRUE.
044400*----------------------------------------------------------------*
044500 1200-99-EXIT.                   EXIT.
044600*----------------------------------------------------------------*
044700*----------------------------------------------------------------*
044800 1300-OPEN-SOURCE-CONN            SECTION.
044900*----------------------------------------------------------------*
045000     OPEN INPUT SYNCIN.
045100
045200     PERFORM 8100-TEST-FS-SYNC-IN-OPEN.
045300
045400     SET WRK-SYNC-IN-OPEN        TO TRUE.
045500
045600     STRING 'SOURCE CONNECTION OPENED - KEY='
045700                                 DELIMITED BY SIZE
045800            WRK-CONN-KEY-URL     DELIMITED BY SPACE
045900         INTO WRK-LOG-TEXT.
046000     PERFORM 6100-WRITE-LOG-LINE.
046100*----------------------------------------------------------------*
046200 1300-99-EXIT.                   EXIT.
046300*----------------------------------------------------------------*
046400*----------------------------------------------------------------*
046500 1400-OPEN-TARGET-CONN            SECTION.
046600*----------------------------------------------------------------*
046700     OPEN OUTPUT SYNCOUT.
046800
046900     PERFORM 8200-TEST-FS-SYNC-OUT-OPEN.
047000
047100     SET WRK-SYNC-OUT-OPEN       TO TRUE.
047200
047300     STRING 'TARGET CONNECTION OPENED - AUTO-COMMIT OFF, KEY='
047400                                 DELIMITED BY SIZE
047500            WRK-CONN-KEY-URL     DELIMITED BY SPACE
047600         INTO WRK-LOG-TEXT.
047700     PERFORM 6100-WRITE-LOG-LINE.
047800*----------------------------------------------------------------*
047900 1400-99-EXIT.                   EXIT.
048000*----------------------------------------------------------------*
048100*----------------------------------------------------------------*
048200 2000-PROCESS-SOURCE-ROW          SECTION.
048300*----------------------------------------------------------------*
048400     PERFORM 2200-EXTRACT-CURRENT-ROW.
048500
048600     PERFORM 2250-LOG-ROW-APPLY.
048700
048800     IF WRK-BATCH-MODE-ON
048900        PERFORM 2400-ADD-TO-BATCH
049000     ELSE
049100        PERFORM 2300-APPLY-SINGLE-ROW
049200     END-IF.
049300
049400     IF NOT WRK-DB-ERROR
049500        PERFORM 2100-READ-SOURCE-ROW
049600     END-IF.
049700*----------------------------------------------------------------*
049800 2000-99-EXIT.                   EXIT.
049900*----------------------------------------------------------------*
050000*----------------------------------------------------------------*
050100 2100-READ-SOURCE-ROW             SECTION.
050200*----------------------------------------------------------------*
050300     MOVE 'READING SOURCE ROW'    TO WRK-ERROR-MSG.
050400
050500     READ SYNCIN                  INTO WRK-SYNC-IN-REG.
050600
050700     IF WRK-FS-SYNC-IN           IS NOT NUMERIC-DIGITS
050800        MOVE '99'                TO WRK-FS-SYNC-IN
050900     END-IF.
051000
051100     EVALUATE WRK-FS-SYNC-IN
051200        WHEN '00'
051300           ADD 1                 TO WRK-ROWS-READ-CTR
051400        WHEN '10'
051500           SET WRK-SYNC-IN-AT-EOF TO TRUE
051600        WHEN OTHER
051700           IF WRK-ROWS-READ-CTR  EQUAL ZERO
051800              MOVE ZEROS         TO WRK-CURRENT-ID
051900              MOVE SPACES        TO WRK-CURRENT-NAME
052000           END-IF
052100           MOVE WRK-FS-SYNC-IN   TO WRK-ERROR-CODE
052200           PERFORM 9800-LOG-SYNC-ERROR
052300     END-EVALUATE.
052400*----------------------------------------------------------------*
052500 2100-99-EXIT.                   EXIT.
052600*----------------------------------------------------------------*
052700*----------------------------------------------------------------*
052800 2200-EXTRACT-CURRENT-ROW         SECTION.
052900*----------------------------------------------------------------*
053000     MOVE DBSYNC01-ID  OF WRK-SYNC-IN-REG
053100                                  TO WRK-CURRENT-ID.
053200     MOVE DBSYNC01-NAME OF WRK-SYNC-IN-REG
053300                                  TO WRK-CURRENT-NAME.
053400*----------------------------------------------------------------*
053500 2200-99-EXIT.                   EXIT.
053600*----------------------------------------------------------------*
053700*----------------------------------------------------------------*
053800 2250-LOG-ROW-APPLY               SECTION.
053900*----------------------------------------------------------------*
054000     MOVE WRK-CURRENT-ID          TO WRK-CURRENT-ID-SINAL.
054100
054200     STRING 'APPLYING STMT=' DELIMITED BY SIZE
054300            WRK-MERGE-STMT        DELIMITED BY SIZE
054400            ' ID='                DELIMITED BY SIZE
054500            WRK-CURRENT-ID-X      DELIMITED BY SIZE
054600            ' NAME='              DELIMITED BY SIZE
054700            WRK-CURRENT-NAME      DELIMITED BY SIZE
054800         INTO WRK-LOG-TEXT.
054900     PERFORM 6100-WRITE-LOG-LINE.
055000*----------------------------------------------------------------*
055100 2250-99-EXIT.                   EXIT.
055200*----------------------------------------------------------------*
055300*----------------------------------------------------------------*
055400 2300-APPLY-SINGLE-ROW            SECTION.
055500*----------------------------------------------------------------*
055600     MOVE 'APPLYING SINGLE ROW'   TO WRK-ERROR-MSG.
055700
055800     MOVE WRK-CURRENT-ID          TO DBSYNC01-ID OF WRK-SYNC-OUT-REG.
055900     MOVE WRK-CURRENT-NAME        TO DBSYNC01-NAME OF
056000                                      WRK-SYNC-OUT-REG.
056100
056200     WRITE FD-REG-SYNC-OUT        FROM WRK-SYNC-OUT-REG.
056300
056400     IF WRK-FS-SYNC-OUT          IS NOT NUMERIC-DIGITS
056500        MOVE '99'                TO WRK-FS-SYNC-OUT
056600     END-IF.
056700
056800     IF WRK-FS-SYNC-OUT           NOT EQUAL '00'
056900        MOVE WRK-FS-SYNC-OUT      TO WRK-ERROR-CODE
057000        PERFORM 9800-LOG-SYNC-ERROR
057100     ELSE
057200        ADD 1                     TO WRK-ROWS-APPLIED-CTR
057300     END-IF.
057400*----------------------------------------------------------------*
057500 2300-99-EXIT.                   EXIT.
057600*----------------------------------------------------------------*
057700*----------------------------------------------------------------*
057800 2400-ADD-TO-BATCH                SECTION.
057900*----------------------------------------------------------------*
058000     ADD 1                        TO WRK-BATCH-ROW-COUNTER.
058100     ADD 1                        TO WRK-BATCH-BUFFER-COUNT.
058200
058300     MOVE WRK-CURRENT-ID   TO WRK-BATCH-ID(WRK-BATCH-BUFFER-COUNT).
058400     MOVE WRK-CURRENT-NAME TO WRK-BATCH-NAME(WRK-BATCH-BUFFER-COUNT).
058500
058600     PERFORM 2450-CHECK-BATCH-FULL.
058700*----------------------------------------------------------------*
058800 2400-99-EXIT.                   EXIT.
058900*----------------------------------------------------------------*
059000*----------------------------------------------------------------*
059100 2450-CHECK-BATCH-FULL            SECTION.
059200*----------------------------------------------------------------*
059300     DIVIDE WRK-BATCH-ROW-COUNTER BY WRK-BATCH-SIZE
059400        GIVING WRK-BATCH-MOD-QUOT
059500        REMAINDER WRK-BATCH-MOD-REM.
059600
059700     IF WRK-BATCH-MOD-REM         EQUAL ZERO
059800        PERFORM 2500-FLUSH-BATCH
059900     END-IF.
060000*----------------------------------------------------------------*
060100 2450-99-EXIT.                   EXIT.
060200*----------------------------------------------------------------*
060300*----------------------------------------------------------------*
060400 2500-FLUSH-BATCH                 SECTION.
060500*----------------------------------------------------------------*
060600     PERFORM 2550-WRITE-BATCH-ENTRY
060700        VARYING WRK-BATCH-IDX FROM 1 BY 1
060800        UNTIL WRK-BATCH-IDX GREATER WRK-BATCH-BUFFER-COUNT
060900           OR WRK-DB-ERROR.
061000
061100     IF NOT WRK-DB-ERROR
061200        ADD 1                     TO WRK-BATCHES-COMMITTED-CTR
061300        MOVE WRK-BATCH-BUFFER-COUNT TO WRK-BATCH-COUNT-DISP
061400        STRING 'BATCH COMMITTED - ' DELIMITED BY SIZE
061500               WRK-BATCH-COUNT-X    DELIMITED BY SIZE
061600               ' ROWS'              DELIMITED BY SIZE
061700            INTO WRK-LOG-TEXT
061800        PERFORM 6100-WRITE-LOG-LINE
061900     END-IF.
062000
062100     MOVE ZERO                    TO WRK-BATCH-BUFFER-COUNT.
062200*----------------------------------------------------------------*
062300 2500-99-EXIT.                   EXIT.
062400*----------------------------------------------------------------*
062500*----------------------------------------------------------------*
062600 2550-WRITE-BATCH-ENTRY           SECTION.
062700*----------------------------------------------------------------*
062800     MOVE 'APPLYING BATCH ENTRY'  TO WRK-ERROR-MSG.
062900
063000     MOVE WRK-BATCH-ID(WRK-BATCH-IDX)
063100                                  TO DBSYNC01-ID OF WRK-SYNC-OUT-REG.
063200     MOVE WRK-BATCH-NAME(WRK-BATCH-IDX)
063300                                  TO DBSYNC01-NAME OF
063400                                     WRK-SYNC-OUT-REG.
063500
063600     WRITE FD-REG-SYNC-OUT        FROM WRK-SYNC-OUT-REG.
063700
063800     IF WRK-FS-SYNC-OUT          IS NOT NUMERIC-DIGITS
063900        MOVE '99'                TO WRK-FS-SYNC-OUT
064000     END-IF.
064100
064200     IF WRK-FS-SYNC-OUT           NOT EQUAL '00'
064300        MOVE WRK-BATCH-ID(WRK-BATCH-IDX)   TO WRK-CURRENT-ID
064400        MOVE WRK-BATCH-NAME(WRK-BATCH-IDX) TO WRK-CURRENT-NAME
064500        MOVE WRK-FS-SYNC-OUT      TO WRK-ERROR-CODE
064600        PERFORM 9800-LOG-SYNC-ERROR
064700     ELSE
064800        ADD 1                     TO WRK-ROWS-APPLIED-CTR
064900     END-IF.
065000*----------------------------------------------------------------*
065100 2550-99-EXIT.                   EXIT.
065200*----------------------------------------------------------------*
065300*----------------------------------------------------------------*
065400 2900-FLUSH-PARTIAL-BATCH         SECTION.
065500*----------------------------------------------------------------*
065600     IF WRK-BATCH-MODE-ON AND WRK-BATCH-BUFFER-COUNT GREATER ZERO
065700        PERFORM 2500-FLUSH-BATCH
065800     END-IF.
065900*----------------------------------------------------------------*
066000 2900-99-EXIT.                   EXIT.
066100*----------------------------------------------------------------*
066200*----------------------------------------------------------------*
066300 3000-FINALIZE                    SECTION.
066400*----------------------------------------------------------------*
066500     IF NOT WRK-DB-ERROR
066600        MOVE 'SYNC COMPLETED SUCCESSFULLY' TO WRK-LOG-TEXT
066700        PERFORM 6100-WRITE-LOG-LINE
066800     END-IF.
066900
067000     PERFORM 3100-CLOSE-SOURCE-CONN.
067100     PERFORM 3200-CLOSE-TARGET-CONN.
067200     PERFORM 3300-CLOSE-RUN-LOG.
067300
067400     PERFORM 3900-DISPLAY-SUMMARY.
067500
067600     STOP RUN.
067700*----------------------------------------------------------------*
067800 3000-99-EXIT.                   EXIT.
067900*----------------------------------------------------------------*
068000*----------------------------------------------------------------*
068100 3100-CLOSE-SOURCE-CONN           SECTION.
068200*----------------------------------------------------------------*
068300     IF WRK-SYNC-IN-OPEN
068400        CLOSE SYNCIN
068500        IF WRK-FS-SYNC-IN         NOT EQUAL '00'
068600           MOVE WRK-FS-SYNC-IN    TO WRK-ERROR-CODE
068700           STRING 'ERROR CLOSING SOURCE CONNECTION STATUS='
068800                                  DELIMITED BY SIZE
068900                  WRK-ERROR-CODE  DELIMITED BY SIZE
069000               INTO WRK-LOG-TEXT
069100           PERFORM 6100-WRITE-LOG-LINE
069200        END-IF
069300        SET WRK-SYNC-IN-OPEN-SW  TO 'N'
069400     END-IF.
069500*----------------------------------------------------------------*
069600 3100-99-EXIT.                   EXIT.
069700*----------------------------------------------------------------*
069800*----------------------------------------------------------------*
069900 3200-CLOSE-TARGET-CONN           SECTION.
070000*----------------------------------------------------------------*
070100     IF WRK-SYNC-OUT-OPEN
070200        CLOSE SYNCOUT
070300        IF WRK-FS-SYNC-OUT        NOT EQUAL '00'
070400           MOVE WRK-FS-SYNC-OUT   TO WRK-ERROR-CODE
070500           STRING 'ERROR CLOSING TARGET CONNECTION STATUS='
070600                                  DELIMITED BY SIZE
070700                  WRK-ERROR-CODE  DELIMITED BY SIZE
070800               INTO WRK-LOG-TEXT
070900           PERFORM 6100-WRITE-LOG-LINE
071000        END-IF
071100        SET WRK-SYNC-OUT-OPEN-SW TO 'N'
071200     END-IF.
071300*----------------------------------------------------------------*
071400 3200-99-EXIT.                   EXIT.
071500*----------------------------------------------------------------*
071600*----------------------------------------------------------------*
071700 3300-CLOSE-RUN-LOG               SECTION.
071800*----------------------------------------------------------------*
071900     IF WRK-SYNC-LOG-OPEN
072000        CLOSE SYNCLOG
072100        SET WRK-SYNC-LOG-OPEN-SW TO 'N'
072200     END-IF.
072300*----------------------------------------------------------------*
072400 3300-99-EXIT.                   EXIT.
072500*----------------------------------------------------------------*
072600*----------------------------------------------------------------*
072700 3900-DISPLAY-SUMMARY             SECTION.
072800*----------------------------------------------------------------*
072900     DISPLAY '***************************' UPON CONSOLE.
073000     DISPLAY '*   DBSYNC RUN SUMMARY    *' UPON CONSOLE.
073100     DISPLAY '***************************' UPON CONSOLE.
073200     DISPLAY '*MODULE..........:' WRK-PROGRAM '*' UPON CONSOLE.
073300     DISPLAY '*COMPILED........:'
073400     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*' UPON CONSOLE.
073500     DISPLAY '*.................'
073600     HOUR-COMPILED '.' MINUTE-COMPILED '.'SECOND-COMPILED '*'
073700                                          UPON CONSOLE.
073800     DISPLAY '*-------------------------*' UPON CONSOLE.
073900     DISPLAY '*ROWS READ FROM SOURCE:' WRK-ROWS-READ-CTR '*'
074000                                          UPON CONSOLE.
074100     DISPLAY '*ROWS APPLIED TO TARGET:' WRK-ROWS-APPLIED-CTR '*'
074200                                          UPON CONSOLE.
074300     DISPLAY '*BATCHES COMMITTED....:' WRK-BATCHES-COMMITTED-CTR
074400                                       '*' UPON CONSOLE.
074500     DISPLAY '*-------------------------*' UPON CONSOLE.
074600     IF WRK-DB-ERROR
074700        DISPLAY '*RUN ENDED - DATABASE ERROR, SEE SYNCLOG *'
074800                                          UPON CONSOLE
074900     ELSE
075000        DISPLAY '*RUN COMPLETED SUCCESSFULLY               *'
075100                                          UPON CONSOLE
075200     END-IF.
075300     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'
075400                                          UPON CONSOLE.
075500     DISPLAY '*.................' WRK-TIME-FORMATTED '*'
075600                                          UPON CONSOLE.
075700     DISPLAY '***************************' UPON CONSOLE.
075800*----------------------------------------------------------------*
075900 3900-99-EXIT.                   EXIT.
076000*----------------------------------------------------------------*
076100*----------------------------------------------------------------*
076200 6100-WRITE-LOG-LINE              SECTION.
076300*----------------------------------------------------------------*
076400     MOVE WRK-DATE-FORMATTED      TO WRK-LOG-DATE.
076500     MOVE WRK-TIME-FORMATTED      TO WRK-LOG-TIME.
076600
076700     WRITE FD-REG-SYNC-LOG        FROM WRK-LOG-LINE-RAW.
076800
076900     IF WRK-FS-SYNC-LOG          IS NOT NUMERIC-DIGITS
077000        MOVE '99'                TO WRK-FS-SYNC-LOG
077100     END-IF.
077200
077300     IF WRK-FS-SYNC-LOG           NOT EQUAL '00'
077400        MOVE WRK-FS-SYNC-LOG      TO WRK-ERROR-CODE
077500        MOVE 'WRITE RUN LOG'      TO WRK-ERROR-MSG
077600        PERFORM 9999-CALL-ABEND-PGM
077700     END-IF.
077800*----------------------------------------------------------------*
077900 6100-99-EXIT.                   EXIT.
078000*----------------------------------------------------------------*
078100*----------------------------------------------------------------*
078200 8100-TEST-FS-SYNC-IN-OPEN        SECTION.
078300*----------------------------------------------------------------*
078400     IF WRK-FS-SYNC-IN           IS NOT NUMERIC-DIGITS
078500        MOVE '99'                TO WRK-FS-SYNC-IN
078600     END-IF.
078700
078800     IF WRK-FS-SYNC-IN            NOT EQUAL '00'
078900        MOVE WRK-FS-SYNC-IN       TO WRK-ERROR-CODE
079000        MOVE 'OPEN SOURCE CONNECTION' TO WRK-ERROR-MSG
079100        PERFORM 9999-CALL-ABEND-PGM
079200     END-IF.
079300*----------------------------------------------------------------*
079400 8100-99-EXIT.                   EXIT.
079500*----------------------------------------------------------------*
079600*----------------------------------------------------------------*
079700 8200-TEST-FS-SYNC-OUT-OPEN       SECTION.
079800*----------------------------------------------------------------*
079900     IF WRK-FS-SYNC-OUT          IS NOT NUMERIC-DIGITS
080000        MOVE '99'                TO WRK-FS-SYNC-OUT
080100     END-IF.
080200
080300     IF WRK-FS-SYNC-OUT           NOT EQUAL '00'
080400        MOVE WRK-FS-SYNC-OUT      TO WRK-ERROR-CODE
080500        MOVE 'OPEN TARGET CONNECTION' TO WRK-ERROR-MSG
080600        PERFORM 9999-CALL-ABEND-PGM
080700     END-IF.
080800*----------------------------------------------------------------*
080900 8200-99-EXIT.                   EXIT.
081000*----------------------------------------------------------------*
081100*----------------------------------------------------------------*
081200 9000-GET-DATE-TIME               SECTION.
081300*----------------------------------------------------------------*
081400     ACCEPT WRK-SYSTEM-DATE       FROM DATE.
081500     MOVE YY                      TO YYYY-FORMATTED.
081600     MOVE MM                      TO MM-FORMATTED.
081700     MOVE DD                      TO DD-FORMATTED.
081800     ADD  2000                    TO YYYY-FORMATTED.
081900
082000     ACCEPT WRK-SYSTEM-TIME       FROM TIME.
082100     MOVE HOUR                    TO HOUR-FORMATTED.
082200     MOVE MINUTE                  TO MINUTE-FORMATTED.
082300     MOVE SECOND                  TO SECOND-FORMATTED.
082400*----------------------------------------------------------------*
082500 9000-99-EXIT.                   EXIT.
082600*----------------------------------------------------------------*
082700*----------------------------------------------------------------*
082800*THIS ROLLBACK PARAGRAPH IS NOT CALLED ANYWHERE IN THE CURRENT
082900*FLOW - THE TARGET FILE HAS NO UNDO ONCE A ROW IS WRITTEN, THE
083000*PROGRAM SIMPLY STOPS APPLYING FURTHER ROWS ON A DATABASE ERROR
083100*(SEE 9800 BELOW).  KEPT AS A HOOK FOR WHEN THE TARGET MOVES TO
083200*A REAL ORACLE TABLE WITH A GENUINE ROLLBACK.
083300 9700-ROLLBACK-TARGET-CONN        SECTION.
083400*----------------------------------------------------------------*
083500     IF WRK-SYNC-OUT-OPEN
083600        MOVE 'ROLLBACK NOT SUPPORTED ON A FLAT TARGET FILE'
083700                                  TO WRK-LOG-TEXT
083800        PERFORM 6100-WRITE-LOG-LINE
083900     END-IF.
084000*----------------------------------------------------------------*
084100 9700-99-EXIT.                   EXIT.
084200*----------------------------------------------------------------*
084300*----------------------------------------------------------------*
084400 9800-LOG-SYNC-ERROR              SECTION.
084500*----------------------------------------------------------------*
084600     MOVE WRK-CURRENT-ID          TO WRK-CURRENT-ID-SINAL.
084700
084800     STRING 'DATABASE ERROR STMT=' DELIMITED BY SIZE
084900            WRK-MERGE-STMT         DELIMITED BY SIZE
085000            ' ID='                 DELIMITED BY SIZE
085100            WRK-CURRENT-ID-X       DELIMITED BY SIZE
085200            ' NAME='               DELIMITED BY SIZE
085300            WRK-CURRENT-NAME       DELIMITED BY SIZE
085400            ' STATUS='             DELIMITED BY SIZE
085500            WRK-ERROR-CODE         DELIMITED BY SIZE
085600         INTO WRK-LOG-TEXT.
085700     PERFORM 6100-WRITE-LOG-LINE.
085800
085900     SET WRK-DB-ERROR             TO TRUE.
086000*----------------------------------------------------------------*
086100 9800-99-EXIT.                   EXIT.
086200*----------------------------------------------------------------*
086300*----------------------------------------------------------------*
086400 9999-CALL-ABEND-PGM              SECTION.
086500*----------------------------------------------------------------*
086600     MOVE WRK-DATE-FORMATTED      TO WRK-ERROR-DATE.
086700     MOVE WRK-TIME-FORMATTED      TO WRK-ERROR-TIME.
086800     CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.
086900*----------------------------------------------------------------*
087000 9999-99-EXIT.                   EXIT.
087100*----------------------------------------------------------------*
087200
087300